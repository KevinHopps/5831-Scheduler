000100 ?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200 ?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300 ?SEARCH  =TALLIB
000400 ?SEARCH  =SCHLIB
000500 ?NOLMAP, SYMBOLS, INSPECT
000600 ?SAVE ALL
000700 ?SAVEABEND
000800 ?LINES 66
000900 ?CHECK 3
001000
001100 IDENTIFICATION DIVISION.
001200
001300 PROGRAM-ID.     SCHVFY0M.
001400 AUTHOR.         R. WASZKEWITZ.
001500 INSTALLATION.   BETRIEBSRECHENZENTRUM - ANWENDUNGSENTWICKLUNG.
001600 DATE-WRITTEN.   04.02.1997.
001700 DATE-COMPILED.
001800 SECURITY.       NUR FUER INTERNEN GEBRAUCH - BATCHLAUF SCHEDULER.
001900
002000******************************************************************
002100*Letzte Aenderung :: 2007-04-02
002200*Letzte Version   :: A.00.04
002300*Kurzbeschreibung :: Pruefung eines von SCHENG0M berechneten
002400*                    Ablaufplans, Diagnosezeilen fuer SCHDRV0O
002500******************************************************************
002600*
002700*Aenderungen
002800*----------------------------------------------------------------
002900*Vers.  | Datum     | von | Kommentar
003000*-------|-----------|-----|---------------------------------------
003100*A.00.00| 1997-02-04| rws | Neuerstellung -- Gegenprobe zum
003200*       |           |     | Tiefendurchlauf in SCHENG0M
003300*A.00.01| 1998-11-20| mku | Jahr-2000: keine zweistelligen
003400*       |           |     | Jahresfelder hier betroffen
003500*A.00.02| 2003-06-10| dpl | Regel 3 lief bisher nur auf den Gesamt-
003600*       |           |     | Lauflaeufer der Hyperperiode -- jetzt je
003700*       |           |     | Periode einzeln ueber PRC-ENTRY gezaehlt,
003800*       |           |     | Workload-Nr. in allen Diagnosezeilen
003900*A.00.03| 2007-03-12| dpl | Anf.TT-2007-118: Diagnosetexte wortgleich
004000*       |           |     | wie vom Fachbereich vorgegeben (bisher
004100*       |           |     | deutscher Klartext, jetzt Pflichtformat)
004200*A.00.04| 2007-04-02| dpl | Anf.TT-2007-131: GO TO B100-EXIT/C100-EXIT/
004300*       |           |     | C200-EXIT/C220-EXIT/C230-EXIT durch IF/ELSE
004400*       |           |     | ersetzt -- kein anderes Programm im Haus
004500*       |           |     | verlaesst eine Schleife per Sprungmarke
004600*----------------------------------------------------------------
004700*
004800*Programmbeschreibung
004900*--------------------
005000*Durchlaeuft SCHED-ENTRY-TABLE (COPY SCHSCHC), die SCHENG0M je
005100*Workload gefuellt hat, und prueft fuer jeden Eintrag drei Dinge:
005200*(1) der Task durfte zu diesem Zeitpunkt ueberhaupt schon wieder
005300*    anlaufen (nicht vor Verzoegerung/letztem Lauf + Periode),
005400*(2) der Task ist innerhalb seiner Frist fertig geworden,
005500*(3) jeder Task laeuft in jeder Periode der Hyperperiode gleich
005600*    oft. Verstoesse werden als Klartext-Diagnosezeilen in
005700*DIAG-LINE-TABLE abgelegt und von SCHDRV0O ausgedruckt.
005800
005900******************************************************************
006000*Ende Programmkopf
006100******************************************************************
006200
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600 SWITCH-15 IS ANZEIGE-VERSION
006700  ON STATUS IS SHOW-VERSION
006800 CLASS NUMCHAR IS "0123456789".
006900
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500
007600 WORKING-STORAGE SECTION.
007700******************************************************************
007800*Comp-Felder: Praefix Cn mit n = Anzahl Digits
007900******************************************************************
008000 01          COMP-FELDER.
008100      05      C4-I1               PIC S9(04) COMP.
008200      05      C4-I2               PIC S9(04) COMP.
008300      05      C9-A                PIC S9(09) COMP.
008400      05      C9-PERIOD-IX        PIC S9(09) COMP.
008500      05      C9-REL-NOW          PIC S9(09) COMP.
008600      05      C9-EARLIEST         PIC S9(09) COMP.
008700      05      C9-END              PIC S9(09) COMP.
008800      05      FILLER              PIC X(04).
008900*
009000******************************************************************
009100*Display-Felder: Praefix D -- fuer die Diagnosetexte
009200******************************************************************
009300 01          DISPLAY-FELDER.
009400      05      D-WORKLOAD-ID       PIC 9(03).
009500      05      D-TASK-NAME         PIC X(20).
009600      05      D-NUM9              PIC  9(09).
009700      05      D-NUM4              PIC  9(04).
009800      05      FILLER              PIC X(04).
009900*
010000******************************************************************
010100*Felder mit konstantem Inhalt: Praefix K
010200******************************************************************
010300 01          KONSTANTE-FELDER.
010400      05      K-MODUL             PIC X(08)       VALUE "SCHVFY0M".
010500      05      FILLER              PIC X(04).
010600*
010700******************************************************************
010800*Conditional-Felder
010900******************************************************************
011000 01          SCHALTER.
011100      05      PRG-STATUS          PIC 9           VALUE ZERO.
011200          88  PRG-OK                          VALUE ZERO.
011300          88  PRG-ABBRUCH                     VALUE 1.
011400      05      FILLER              PIC X(04).
011500*
011600******************************************************************
011700*Redefinierte Kurzsicht: Diagnosezeile als zwei Haelften,
011800*damit D310 im Treiber lange Namen nicht abschneidet
011900******************************************************************
012000 01          WS-DIAG-HALVES.
012100      05      WS-DIAG-LEFT            PIC X(50).
012200      05      WS-DIAG-RIGHT           PIC X(50).
012300 01          WS-DIAG-LINE REDEFINES WS-DIAG-HALVES
012400      PIC X(100).
012500*
012600******************************************************************
012700*LINKAGE SECTION -- Uebergabe aus SCHDRV0O
012800******************************************************************
012900 LINKAGE SECTION.
013000 01          LINK-REC.
013100      05      LINK-HDR.
013200           10  LINK-WORKLOAD-ID        PIC 9(03).
013300           10  LINK-RC                 PIC S9(04) COMP.
013400           10  FILLER                  PIC X(04).
013500*
013600 COPY SCHTSKC OF "=SCHLIB".
013700 COPY SCHSCHC OF "=SCHLIB".
013800*
013900 PROCEDURE DIVISION USING LINK-REC, TASK-WORK-TABLE,
014000      SCHED-ENTRY-TABLE, DIAG-LINE-TABLE.
014100******************************************************************
014200*Steuerungs-Section
014300******************************************************************
014400 A100-STEUERUNG SECTION.
014500 A100-00.
014600 IF  SHOW-VERSION
014700  DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
014800  STOP RUN
014900 END-IF
015000
015100 PERFORM B000-VORLAUF
015200 PERFORM B100-VERARBEITUNG
015300 PERFORM B090-ENDE
015400 EXIT PROGRAM
015500 .
015600 A100-99.
015700 EXIT.
015800******************************************************************
015900*Vorlauf
016000******************************************************************
016100 B000-VORLAUF SECTION.
016200 B000-00.
016300 PERFORM C000-INIT
016400 .
016500 B000-99.
016600 EXIT.
016700******************************************************************
016800*Verarbeitung -- jeden Schedule-Eintrag pruefen
016900******************************************************************
017000 B100-VERARBEITUNG SECTION.
017100 B100-00.
017200 IF NOT SCHED-NOT-FEASIBLE
017300  PERFORM C100-WALK-STEP
017400      VARYING SCHED-IX FROM 1 BY 1 UNTIL SCHED-IX > SCHED-SLOT-COUNT
017500
017600  PERFORM C200-RUNCOUNT-CHECK
017700      VARYING TWK-IX FROM 1 BY 1 UNTIL TWK-IX > TWK-TASK-COUNT
017800 END-IF
017900 .
018000 B100-99.
018100 EXIT.
018200******************************************************************
018300*Ende
018400******************************************************************
018500 B090-ENDE SECTION.
018600 B090-00.
018700 MOVE ZERO TO LINK-RC
018800 .
018900 B090-99.
019000 EXIT.
019100******************************************************************
019200*Initialisierung der Diagnosetabelle
019300******************************************************************
019400 C000-INIT SECTION.
019500 C000-00.
019600 INITIALIZE SCHALTER DIAG-LINE-TABLE
019700 MOVE ZERO TO DIAG-LINE-COUNT
019800 MOVE LINK-WORKLOAD-ID TO D-WORKLOAD-ID
019900 .
020000 C000-99.
020100 EXIT.
020200******************************************************************
020300*Regel 1+2 je Schedule-Eintrag: kein verfrueter Anlauf,
020400*kein Fristueberschritt -- C9-PERIOD-IX/C9-REL-NOW wie im
020500*Sourcesystem: relative Lage innerhalb der eigenen Periode
020600******************************************************************
020700 C100-WALK-STEP.
020800 SET TWK-IX TO SCHED-TASK-INDEX (SCHED-IX)
020900 IF NOT TWK-IS-IDLE (TWK-IX)
021000  COMPUTE C9-PERIOD-IX = SCHED-START (SCHED-IX) / TWK-PERIOD (TWK-IX)
021100  COMPUTE C9-REL-NOW   = SCHED-START (SCHED-IX) -
021200          (C9-PERIOD-IX * TWK-PERIOD (TWK-IX))
021300  COMPUTE C9-EARLIEST  = TWK-DELAY (TWK-IX)
021400  IF C9-REL-NOW < C9-EARLIEST
021500      MOVE TWK-NAME (TWK-IX) TO D-TASK-NAME
021600      MOVE SCHED-START (SCHED-IX) TO D-NUM9
021700      STRING "Workload " DELIMITED BY SIZE,
021800          D-WORKLOAD-ID  DELIMITED BY SIZE,
021900          ", Task " DELIMITED BY SIZE,
022000          D-TASK-NAME    DELIMITED BY SPACE,
022100          " launched too early at " DELIMITED BY SIZE,
022200          D-NUM9         DELIMITED BY SIZE
022300      INTO WS-DIAG-LINE
022400      PERFORM C900-ADD-DIAG
022500  END-IF
022600
022700  COMPUTE C9-END = SCHED-START (SCHED-IX) + SCHED-DURATION (SCHED-IX)
022800  COMPUTE C9-A   = (C9-PERIOD-IX * TWK-PERIOD (TWK-IX))
022900          + TWK-DEADLINE (TWK-IX)
023000  IF C9-END > C9-A
023100      MOVE TWK-NAME (TWK-IX) TO D-TASK-NAME
023200      MOVE SCHED-START (SCHED-IX) TO D-NUM9
023300      STRING "Workload " DELIMITED BY SIZE,
023400          D-WORKLOAD-ID  DELIMITED BY SIZE,
023500          ", Task " DELIMITED BY SIZE,
023600          D-TASK-NAME    DELIMITED BY SPACE,
023700          " launched at " DELIMITED BY SIZE,
023800          D-NUM9         DELIMITED BY SIZE,
023900          " missed deadline" DELIMITED BY SIZE
024000      INTO WS-DIAG-LINE
024100      PERFORM C900-ADD-DIAG
024200  END-IF
024300 END-IF
024400 .
024500******************************************************************
024600*Regel 3: jede Periode der Hyperperiode muss den Task genau
024700*einmal bedienen -- Laufzaehler je Periode in PRC-ENTRY
024800*(COPY SCHSCHC), je Task neu aufgebaut aus SCHED-ENTRY-TABLE
024900******************************************************************
025000 C200-RUNCOUNT-CHECK SECTION.
025100 C200-00.
025200 IF NOT TWK-IS-IDLE (TWK-IX)
025300  COMPUTE C9-A = SCHED-HYPERPERIOD / TWK-PERIOD (TWK-IX)
025400  IF C9-A > ZERO AND C9-A NOT > MAX-PERIOD-SLOTS
025500      PERFORM C210-RESET-STEP
025600          VARYING PRC-IX FROM 1 BY 1 UNTIL PRC-IX > C9-A
025700      PERFORM C220-COUNT-STEP
025800          VARYING SCHED-IX FROM 1 BY 1 UNTIL SCHED-IX > SCHED-SLOT-COUNT
025900      PERFORM C230-CHECK-STEP
026000          VARYING PRC-IX FROM 1 BY 1 UNTIL PRC-IX > C9-A
026100  END-IF
026200 END-IF
026300 .
026400 C200-99.
026500 EXIT.
026600 C210-RESET-STEP.
026700 MOVE ZERO TO PRC-COUNT (PRC-IX)
026800 .
026900 C220-COUNT-STEP.
027000 IF SCHED-TASK-INDEX (SCHED-IX) = TWK-IX
027100  COMPUTE C9-PERIOD-IX = SCHED-START (SCHED-IX) / TWK-PERIOD (TWK-IX)
027200  SET C4-I2 TO C9-PERIOD-IX
027300  ADD 1 TO C4-I2
027400  ADD 1 TO PRC-COUNT (C4-I2)
027500 END-IF
027600 .
027700 C230-CHECK-STEP.
027800 IF PRC-COUNT (PRC-IX) NOT = 1
027900  MOVE TWK-NAME (TWK-IX) TO D-TASK-NAME
028000  MOVE PRC-COUNT (PRC-IX) TO D-NUM4
028100  SET C4-I1 TO PRC-IX
028200  SUBTRACT 1 FROM C4-I1
028300  MOVE C4-I1 TO D-NUM9
028400  STRING "Workload " DELIMITED BY SIZE,
028500      D-WORKLOAD-ID  DELIMITED BY SIZE,
028600      ", Task " DELIMITED BY SIZE,
028700      D-TASK-NAME    DELIMITED BY SPACE,
028800      " ran " DELIMITED BY SIZE,
028900      D-NUM4         DELIMITED BY SIZE,
029000      " times in period " DELIMITED BY SIZE,
029100      D-NUM9         DELIMITED BY SIZE
029200  INTO WS-DIAG-LINE
029300  PERFORM C900-ADD-DIAG
029400 END-IF
029500 .
029600******************************************************************
029700*Diagnosezeile in DIAG-LINE-TABLE einhaengen
029800******************************************************************
029900 C900-ADD-DIAG SECTION.
030000 C900-00.
030100 IF DIAG-LINE-COUNT >= MAX-DIAG-LINES
030200  EXIT SECTION
030300 END-IF
030400 ADD 1 TO DIAG-LINE-COUNT
030500 MOVE DIAG-LINE-COUNT TO C4-I1
030600 MOVE WS-DIAG-LINE TO DIAG-TEXT (C4-I1)
030700 .
030800 C900-99.
030900 EXIT.
