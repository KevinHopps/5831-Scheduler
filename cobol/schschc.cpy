000100******************************************************************
000200*SCHSCHC  --  Schedulezeilen-Tabelle und Verifikations-
000300*             Meldungstabelle. Copy-Modul fuer SCHENG0M,
000400*             SCHDRV0O und SCHVFY0M.
000500******************************************************************
000600*
000700*Letzte Aenderung :: 2007-04-16
000800*Letzte Version   :: A.00.02
000900*
001000*Aenderungen
001100*----------------------------------------------------------------
001200*Vers.  | Datum     | von | Kommentar
001300*-------|-----------|-----|----------------------------------
001400*A.00.00| 1991-02-18| hjk | Neuerstellung fuer SCHEDULER-Batch
001500*A.00.01| 2003-05-06| dpl | MAX-SCHED-SLOTS 300 -> 600 (grosse
001600*       |           |     | Hyperperioden mit vielen Idle-Luecken)
001700*A.00.02| 2007-04-16| dpl | Anf.TT-2007-132: SCHED-SLOT-ALPHA und
001800*       |           |     | DIAG-FIRST-ALPHA redefinierten ein
001900*       |           |     | 05-Feld auf Stufe 01 -- Compiler lehnt
002000*       |           |     | das ab; beide jetzt Stufe 05, direkt
002100*       |           |     | hinter dem redefinierten Feld, wie im
002200*       |           |     | Haus sonst ueblich (vgl. PR-PG-R in
002300*       |           |     | SSFEIN0M)
002400*----------------------------------------------------------------
002500*
002600*Beschreibung
002700*------------
002800*SCHED-ENTRY-TABLE wird von SCHENG0M Schritt fuer Schritt beim
002900*Backtracking aufgebaut (ein Eintrag = ein Zeitfenster, Task oder
003000*Idle) und bildet am Ende genau eine Hyperperiode ab. SCHDRV0O
003100*liest sie zum Zeichnen der Zeitleiste, SCHVFY0M zur Verifikation.
003200*DIAG-LINE-TABLE sammelt die von SCHVFY0M erzeugten Diagnosezeilen
003300*fuer den Ausdruck durch SCHDRV0O.
003400*
003500******************************************************************
003600*Schedule-Tabelle (ein Eintrag je Zeitfenster)
003700******************************************************************
003800 01          MAX-SCHED-SLOTS         PIC S9(04) COMP VALUE 600.
003900*
004000 01          SCHED-ENTRY-TABLE.
004100      05      SCHED-SLOT-COUNT        PIC S9(04) COMP.
004200      05      SCHED-SLOT-COUNT-X REDEFINES SCHED-SLOT-COUNT
004300               PIC X(02).
004400      05      SCHED-FEASIBLE-FLAG     PIC X(01).
004500          88  SCHED-IS-FEASIBLE              VALUE "Y".
004600          88  SCHED-NOT-FEASIBLE             VALUE "N".
004700      05  SCHED-HYPERPERIOD          PIC 9(09) COMP.
004800      05      SCHED-SLOT  OCCURS 600 TIMES
004900               INDEXED BY SCHED-IX.
005000           10  SCHED-TASK-INDEX        PIC 9(04).
005100*                 0 = synthetischer Idle-Eintrag
005200           10  SCHED-START             PIC 9(09).
005300           10  SCHED-DURATION          PIC 9(07).
005400           10  FILLER                  PIC X(06).
005500*
005600*SCHED-SLOT-COUNT-X (oben) ist die byteweise Kurzsicht auf den
005700*Lauflaengen-Zaehler -- wie PR-PG-R in SSFEIN0M eine Stufe-05-
005800*Redefinition direkt hinter dem Originalfeld, nicht eigens genutzt
005900*in diesem Modul, aber fuer den schnellen Vergleich/Transport der
006000*zwei Zaehlerbytes vorgehalten, falls ein aufrufendes Programm sie
006100*braucht, ohne das COMP-Feld neu zu entpacken
006200*
006300******************************************************************
006400*Pro-Task-Laufzaehler fuer die Periodenpruefung (SCHVFY0M)
006500******************************************************************
006600 01          MAX-PERIOD-SLOTS        PIC S9(04) COMP VALUE 600.
006700 01          PERIOD-RUNCOUNT-TABLE.
006800      05      PRC-ENTRY  OCCURS 600 TIMES
006900               INDEXED BY PRC-IX.
007000           10  PRC-COUNT               PIC S9(04) COMP.
007100           10  FILLER                  PIC X(04).
007200*
007300******************************************************************
007400*Diagnosezeilen, die SCHVFY0M an SCHDRV0O zurueckgibt
007500******************************************************************
007600 01          MAX-DIAG-LINES          PIC S9(04) COMP VALUE 200.
007700 01          DIAG-LINE-TABLE.
007800      05      DIAG-LINE-COUNT         PIC S9(04) COMP.
007900      05      DIAG-LINE-COUNT-X REDEFINES DIAG-LINE-COUNT
008000               PIC X(02).
008100      05      DIAG-LINE  OCCURS 200 TIMES.
008200           10  DIAG-TEXT                PIC X(100).
008300           10  FILLER                  PIC X(10).
008400*
008500*DIAG-LINE-COUNT-X (oben): gleiche Kurzsicht wie SCHED-SLOT-COUNT-X,
008600*diesmal auf den Diagnosezeilen-Zaehler
008700*
