000100 ?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200 ?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300 ?SEARCH  =TALLIB
000400 ?SEARCH  =SCHLIB
000500 ?NOLMAP, SYMBOLS, INSPECT
000600 ?SAVE ALL
000700 ?SAVEABEND
000800 ?LINES 66
000900 ?CHECK 3
001000
001100 IDENTIFICATION DIVISION.
001200
001300 PROGRAM-ID.     SCHDRV0O.
001400 AUTHOR.         H. KALLWEIT.
001500 INSTALLATION.   BETRIEBSRECHENZENTRUM - ANWENDUNGSENTWICKLUNG.
001600 DATE-WRITTEN.   14.02.1992.
001700 DATE-COMPILED.
001800 SECURITY.       NUR FUER INTERNEN GEBRAUCH - BATCHLAUF SCHEDULER.
001900
002000******************************************************************
002100*Letzte Aenderung :: 2007-04-16
002200*Letzte Version   :: A.00.09
002300*Kurzbeschreibung :: Batchtreiber fuer den statischen
002400*                    zyklischen Executive-Scheduler
002500******************************************************************
002600*
002700*Aenderungen
002800*----------------------------------------------------------------
002900*Vers.  | Datum     | von | Kommentar
003000*-------|-----------|-----|---------------------------------------
003100*A.00.00| 1992-02-14| hjk | Neuerstellung nach Vorbild SRCCOMP,
003200*       |           |     | liest TASKFIL, ruft SSFANO0M-Nachfolger
003300*A.00.01| 1993-06-30| hjk | Steuerungsbruch auf WORKLOAD-ID ergaenzt
003400*A.00.02| 1994-07-21| rws | Zeichenketten-Zeitleiste (D100-RPT-CHART)
003500*       |           |     | statt reiner Zahlenausgabe
003600*A.00.03| 1997-02-04| hjk | Aufruf SCHVFY0M fuer Diagnosezeilen
003700*       |           |     | nach jedem Workload ergaenzt
003800*A.00.04| 1998-11-20| mku | Jahr-2000: DATE-WRITTEN/Aenderungsdaten
003900*       |           |     | vierstellig, sonst keine Aenderung
004000*A.00.05| 2006-09-19| dpl | Zeilenlaenge RPT-LINE auf 132 erweitert
004100*       |           |     | (Zeitachse bei grossen Hyperperioden)
004200*A.00.06| 2007-03-12| dpl | Anf.TT-2007-118: Zeitleiste auf "x"/Blank
004300*       |           |     | mit "|"-Trenner je 5 Zeiteinheiten um-
004400*       |           |     | gestellt, Zeitachse zeigt jetzt echte
004500*       |           |     | Zahlenmarken statt Strichlinie; Titel-
004600*       |           |     | und Fehlzeile jetzt wortgleich wie vom
004700*       |           |     | Fachbereich vorgegeben
004800*A.00.07| 2007-03-19| dpl | Anf.TT-2007-124: Zeitleisten-Spalte war
004900*       |           |     | fest auf Spalte 22 codiert -- H100 er-
005000*       |           |     | mittelt jetzt je Workload die Laenge des
005100*       |           |     | laengsten Tasknamens (W-MAX-NAMELEN), die
005200*       |           |     | Zeitleiste beginnt ab D000 eine Spalte
005300*       |           |     | dahinter (C4-NAMECOL)
005400*A.00.08| 2007-04-02| dpl | Anf.TT-2007-131: GO TO D110-EXIT durch IF
005500*       |           |     | ersetzt -- kein anderes Programm im Haus
005600*       |           |     | verlaesst eine Schleife per Sprungmarke
005700*A.00.09| 2007-04-16| dpl | Anf.TT-2007-132: W-CURRENT-WORKLOAD-X
005800*       |           |     | redefinierte ein 05-Feld auf Stufe 01 --
005900*       |           |     | Compiler lehnt das ab; jetzt Stufe 05
006000*       |           |     | direkt hinter W-CURRENT-WORKLOAD, und im
006100*       |           |     | Steuerungsbruch (B110) auch tatsaechlich
006200*       |           |     | fuer den Vergleich eingesetzt
006300*----------------------------------------------------------------
006400*
006500*Programmbeschreibung
006600*--------------------
006700*Liest TASKFIL (Tasks je Workload, sortiert und gruppiert nach
006800*WORKLOAD-ID) satzweise ein, baut pro Workload die Arbeitstabelle
006900*auf (COPY SCHTSKC) und ruft bei Steuerungswechsel SCHENG0M fuer
007000*die Ablaufplanberechnung. Ist ein Plan gefunden, wird die Zeit-
007100*leiste auf RPTFILE gedruckt, sonst die Meldung "nicht schedule-
007200*bar"; SCHVFY0M prueft anschliessend jeden gefundenen Plan und
007300*liefert die Diagnosezeilen fuer den Ausdruck.
007400
007500******************************************************************
007600*Ende Programmkopf
007700******************************************************************
007800
007900 ENVIRONMENT DIVISION.
008000 CONFIGURATION SECTION.
008100 SPECIAL-NAMES.
008200 SWITCH-15 IS ANZEIGE-VERSION
008300  ON STATUS IS SHOW-VERSION
008400 CLASS NUMCHAR IS "0123456789".
008500
008600 INPUT-OUTPUT SECTION.
008700 FILE-CONTROL.
008800 SELECT TASK-FILE      ASSIGN TO "TASKFIL"
008900  ORGANIZATION IS LINE SEQUENTIAL
009000  FILE STATUS  IS FILE-STATUS.
009100 SELECT REPORT-FILE    ASSIGN TO "RPTFILE"
009200  ORGANIZATION IS LINE SEQUENTIAL
009300  FILE STATUS  IS RPT-FILE-STATUS.
009400
009500 DATA DIVISION.
009600 FILE SECTION.
009700******************************************************************
009800*Eingabe: ein Satz je Task, 51 Byte, gruppiert nach WORKLOAD-ID
009900******************************************************************
010000 FD  TASK-FILE.
010100 01          TASK-FILE-RECORD.
010200 05      TFR-WORKLOAD-ID         PIC 9(03).
010300 05      TFR-NAME                PIC X(20).
010400 05      TFR-PERIOD              PIC 9(07).
010500 05      TFR-DURATION            PIC 9(07).
010600 05      TFR-DELAY               PIC 9(07).
010700 05      TFR-DEADLINE            PIC 9(07).
010800*
010900******************************************************************
011000*Ausgabe: Zeitleisten-Report, eine Zeile bis 132 Byte
011100******************************************************************
011200 FD  REPORT-FILE.
011300 01          REPORT-LINE             PIC X(132).
011400*
011500 WORKING-STORAGE SECTION.
011600******************************************************************
011700*Satz- und Tabellenlayouts der Scheduler-Batchfamilie
011800******************************************************************
011900 COPY SCHTSKC OF "=SCHLIB".
012000 COPY SCHSCHC OF "=SCHLIB".
012100*
012200******************************************************************
012300*Comp-Felder: Praefix Cn mit n = Anzahl Digits
012400******************************************************************
012500 01          COMP-FELDER.
012600      05      C4-I1               PIC S9(04) COMP.
012700      05      C4-I2               PIC S9(04) COMP.
012800      05      C4-COL              PIC S9(04) COMP.
012900      05      C4-NAMECOL          PIC S9(04) COMP.
013000      05      C4-LEN              PIC S9(04) COMP.
013100      05      C4-LBLCNT           PIC S9(04) COMP.
013200      05      C9-NOW              PIC S9(09) COMP.
013300      05      C9-END              PIC S9(09) COMP.
013400      05      C9-DIVQ             PIC S9(09) COMP.
013500      05      C9-DIVR             PIC S9(09) COMP.
013600      05      FILLER              PIC X(04).
013700*
013800******************************************************************
013900*Display-Felder: Praefix D
014000******************************************************************
014100 01          DISPLAY-FELDER.
014200      05      D-WORKLOAD-ID       PIC 9(03).
014300      05      D-NUM9              PIC  9(09).
014400      05      W-MARK-CHAR         PIC X.
014500      05      WS-AXIS-EDIT        PIC ZZZZZ9.
014600      05      FILLER              PIC X(04).
014700*
014800******************************************************************
014900*Felder mit konstantem Inhalt: Praefix K
015000******************************************************************
015100 01          KONSTANTE-FELDER.
015200      05      K-MODUL             PIC X(08)       VALUE "SCHDRV0O".
015300      05      K-SEP-CHAR          PIC X           VALUE "|".
015400      05      K-TASK-CHAR         PIC X           VALUE "x".
015500      05      FILLER              PIC X(04).
015600*
015700******************************************************************
015800*Conditional-Felder
015900******************************************************************
016000 01          SCHALTER.
016100      05      FILE-STATUS         PIC X(02).
016200          88  FILE-OK                         VALUE "00".
016300          88  FILE-EOF                        VALUE "10".
016400          88  FILE-NOK                        VALUE "01" THRU "09"
016500                      "11" THRU "99".
016600      05      RPT-FILE-STATUS     PIC X(02).
016700          88  RPT-FILE-OK                     VALUE "00".
016800      05      PRG-STATUS          PIC 9           VALUE ZERO.
016900          88  PRG-OK                          VALUE ZERO.
017000          88  PRG-ABBRUCH                     VALUE 1.
017100      05      MORE-TASKS-FLAG     PIC X(01)       VALUE "Y".
017200          88  MORE-TASKS                      VALUE "Y".
017300          88  NO-MORE-TASKS                   VALUE "N".
017400      05      FIRST-RECORD-FLAG   PIC X(01)       VALUE "Y".
017500          88  FIRST-RECORD                    VALUE "Y".
017600      05      FILLER              PIC X(04).
017700*
017800******************************************************************
017900*Arbeitsfelder des Steuerungsbruchs
018000******************************************************************
018100 01          WORK-FELDER.
018200      05      W-CURRENT-WORKLOAD  PIC 9(03).
018300      05      W-CURRENT-WORKLOAD-X REDEFINES W-CURRENT-WORKLOAD
018400               PIC X(03).
018500*                 Alpha-Sicht, schnellerer Vergleich beim
018600*                 Steuerungsbruch als ueber die numerische Sicht
018700      05      W-SAVE-RECORD.
018800          10  WSR-WORKLOAD-ID        PIC 9(03).
018900          10  WSR-NAME               PIC X(20).
019000          10  WSR-PERIOD             PIC 9(07).
019100          10  WSR-DURATION           PIC 9(07).
019200          10  WSR-DELAY              PIC 9(07).
019300          10  WSR-DEADLINE           PIC 9(07).
019400      05      W-MAX-NAMELEN       PIC S9(04) COMP.
019500      05      FILLER              PIC X(04).
019600*
019700******************************************************************
019800*Druckzeile und Zeichenfeld-Sicht fuer die Zeitleiste --
019900******************************************************************
020000*je ein Zeichen pro Zeiteinheit der Hyperperiode
020100 01          RPT-LINE                PIC X(132).
020200 01          RPT-LINE-CHARS REDEFINES RPT-LINE.
020300      05      RPT-CHAR OCCURS 132 TIMES   PIC X.
020400*
020500******************************************************************
020600*TAL-Zeitstempel fuer die Protokollzeile (Laufkennzeichnung)
020700******************************************************************
020800 01          TAL-TIME.
020900      05      TAL-JHJJMMTT.
021000           10  TAL-JHJJ               PIC S9(04) COMP.
021100           10  TAL-MM                 PIC S9(04) COMP.
021200           10  TAL-TT                 PIC S9(04) COMP.
021300      05      TAL-HHMI.
021400           10  TAL-HH                 PIC S9(04) COMP.
021500           10  TAL-MI                 PIC S9(04) COMP.
021600      05      TAL-SS                  PIC S9(04) COMP.
021700      05      TAL-HS                  PIC S9(04) COMP.
021800      05      TAL-MS                  PIC S9(04) COMP.
021900
022000 01          TAL-TIME-D.
022100      05      TAL-JHJJMMTT-D.
022200           10  TAL-JHJJ-D              PIC  9(04).
022300           10  TAL-MM-D                PIC  9(02).
022400           10  TAL-TT-D                PIC  9(02).
022500      05      TAL-HHMI-D.
022600           10  TAL-HH-D                PIC  9(02).
022700           10  TAL-MI-D                PIC  9(02).
022800      05      FILLER                  PIC X(06).
022900 01          TAL-TIME-N REDEFINES TAL-TIME-D.
023000      05      TAL-TIME-N16            PIC  9(16).
023100      05      FILLER                  PIC X(06).
023200*
023300******************************************************************
023400*LINKAGE-Abbild fuer den Aufruf von SCHENG0M
023500******************************************************************
023600 01          LINK-ENGINE.
023700      05      LINK-E-HDR.
023800          10  LINK-E-WORKLOAD-ID      PIC 9(03).
023900          10  LINK-E-RC               PIC S9(04) COMP.
024000          10  FILLER                  PIC X(04).
024100*
024200******************************************************************
024300*LINKAGE-Abbild fuer den Aufruf von SCHVFY0M
024400******************************************************************
024500 01          LINK-VERIFY.
024600      05      LINK-V-HDR.
024700          10  LINK-V-WORKLOAD-ID      PIC 9(03).
024800          10  LINK-V-RC               PIC S9(04) COMP.
024900          10  FILLER                  PIC X(04).
025000*
025100 PROCEDURE DIVISION.
025200******************************************************************
025300*Steuerungs-Section
025400******************************************************************
025500 A100-STEUERUNG SECTION.
025600 A100-00.
025700 IF  SHOW-VERSION
025800  DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
025900  STOP RUN
026000 END-IF
026100
026200 PERFORM B000-VORLAUF
026300 IF PRG-OK
026400  PERFORM B100-VERARBEITUNG
026500 END-IF
026600 PERFORM B090-ENDE
026700 STOP RUN
026800 .
026900 A100-99.
027000 EXIT.
027100******************************************************************
027200*Vorlauf: Dateien oeffnen, ersten Satz lesen
027300******************************************************************
027400 B000-VORLAUF SECTION.
027500 B000-00.
027600 PERFORM C000-INIT
027700 PERFORM F100-OPEN-FILES
027800 IF PRG-OK
027900  PERFORM C100-READ-TASK
028000 END-IF
028100 .
028200 B000-99.
028300 EXIT.
028400******************************************************************
028500*Verarbeitung -- Steuerungsbruch auf WORKLOAD-ID
028600******************************************************************
028700 B100-VERARBEITUNG SECTION.
028800 B100-00.
028900 PERFORM B110-BREAK-STEP
029000  UNTIL NO-MORE-TASKS
029100 .
029200 B100-99.
029300 EXIT.
029400 B110-BREAK-STEP.
029500 IF FIRST-RECORD
029600  SET FIRST-RECORD TO FALSE
029700  MOVE WSR-WORKLOAD-ID TO W-CURRENT-WORKLOAD
029800  MOVE ZERO            TO TWK-TASK-COUNT
029900  MOVE ZERO            TO W-MAX-NAMELEN
030000 END-IF
030100
030200 IF WSR-WORKLOAD-ID NOT = W-CURRENT-WORKLOAD-X
030300  PERFORM D000-WORKLOAD
030400  MOVE WSR-WORKLOAD-ID TO W-CURRENT-WORKLOAD
030500  MOVE ZERO            TO TWK-TASK-COUNT
030600  MOVE ZERO            TO W-MAX-NAMELEN
030700 END-IF
030800
030900 PERFORM H100-BUILD-WORKLOAD
031000 PERFORM C100-READ-TASK
031100
031200 IF NO-MORE-TASKS
031300  IF TWK-TASK-COUNT > ZERO
031400      PERFORM D000-WORKLOAD
031500  END-IF
031600 END-IF
031700 .
031800******************************************************************
031900*Ende: Dateien schliessen
032000******************************************************************
032100 B090-ENDE SECTION.
032200 B090-00.
032300 CLOSE TASK-FILE
032400 CLOSE REPORT-FILE
032500 IF PRG-ABBRUCH
032600  DISPLAY "   >>> ABBRUCH !!! <<< aus >", K-MODUL, "<"
032700 END-IF
032800 .
032900 B090-99.
033000 EXIT.
033100******************************************************************
033200*Initialisierung
033300******************************************************************
033400 C000-INIT SECTION.
033500 C000-00.
033600 INITIALIZE SCHALTER WORK-FELDER
033700 MOVE ZERO TO TWK-TASK-COUNT
033800 .
033900 C000-99.
034000 EXIT.
034100******************************************************************
034200*Naechsten Tasksatz lesen
034300******************************************************************
034400 C100-READ-TASK SECTION.
034500 C100-00.
034600 READ TASK-FILE INTO W-SAVE-RECORD
034700  AT END
034800      SET NO-MORE-TASKS TO TRUE
034900  NOT AT END
035000      IF FILE-OK
035100          CONTINUE
035200      ELSE
035300          PERFORM Z999-ERRLOG
035400      END-IF
035500 END-READ
035600 .
035700 C100-99.
035800 EXIT.
035900******************************************************************
036000*Dateien oeffnen
036100******************************************************************
036200 F100-OPEN-FILES SECTION.
036300 F100-00.
036400 OPEN INPUT  TASK-FILE
036500 IF NOT FILE-OK
036600  PERFORM Z999-ERRLOG
036700  EXIT SECTION
036800 END-IF
036900 OPEN OUTPUT REPORT-FILE
037000 IF NOT RPT-FILE-OK
037100  PERFORM Z999-ERRLOG
037200 END-IF
037300 .
037400 F100-99.
037500 EXIT.
037600******************************************************************
037700*Gelesenen Tasksatz in die Arbeitstabelle einhaengen
037800*(Konstruktor-Vorgaben selbst setzt SCHENG0M/C130-LOAD-TASKS)
037900******************************************************************
038000 H100-BUILD-WORKLOAD SECTION.
038100 H100-00.
038200 IF TWK-TASK-COUNT >= MAX-WORKLOAD-TASKS
038300  DISPLAY "ZU VIELE TASKS IN WORKLOAD ", WSR-WORKLOAD-ID
038400  EXIT SECTION
038500 END-IF
038600 ADD 1 TO TWK-TASK-COUNT
038700 SET TWK-IX TO TWK-TASK-COUNT
038800 MOVE WSR-NAME            TO TWK-NAME      (TWK-IX)
038900 MOVE WSR-PERIOD          TO TWK-PERIOD    (TWK-IX)
039000 MOVE WSR-DURATION        TO TWK-DURATION  (TWK-IX)
039100 MOVE WSR-DELAY           TO TWK-DELAY     (TWK-IX)
039200 MOVE WSR-DEADLINE        TO TWK-DEADLINE  (TWK-IX)
039300
039400 MOVE 20 TO C4-I1
039500 PERFORM H110-NAMELEN-STEP
039600  UNTIL TWK-NAME (TWK-IX) (C4-I1:1) NOT = SPACE OR C4-I1 = 1
039700 IF C4-I1 > W-MAX-NAMELEN
039800  MOVE C4-I1 TO W-MAX-NAMELEN
039900 END-IF
040000 .
040100 H100-99.
040200 EXIT.
040300******************************************************************
040400*Laenge des gerade geladenen Namens ermitteln -- rueckwaerts
040500*bis zum ersten Nicht-Leerzeichen, Spaltenstart der Zeitleiste
040600******************************************************************
040700 H110-NAMELEN-STEP.
040800 SUBTRACT 1 FROM C4-I1
040900 .
041000******************************************************************
041100*Ablaufplan fuer eine vollstaendige Workload berechnen
041200*und ausdrucken -- ein Aufruf je Steuerungskreis
041300******************************************************************
041400 D000-WORKLOAD SECTION.
041500 D000-00.
041600 MOVE W-CURRENT-WORKLOAD TO LINK-E-WORKLOAD-ID
041700 CALL "SCHENG0M" USING LINK-ENGINE,
041800      TASK-WORK-TABLE,
041900      SCHED-ENTRY-TABLE
042000
042100 MOVE W-CURRENT-WORKLOAD TO D-WORKLOAD-ID
042200 STRING "Schedule for WORKLOAD " DELIMITED BY SIZE,
042300      D-WORKLOAD-ID    DELIMITED BY SIZE
042400      INTO RPT-LINE
042500 WRITE REPORT-LINE FROM RPT-LINE
042600
042700 IF LINK-E-RC = ZERO
042800  COMPUTE C4-NAMECOL = W-MAX-NAMELEN + 2
042900  PERFORM D100-RPT-CHART
043000  PERFORM D200-RPT-AXIS
043100 ELSE
043200  MOVE SPACES TO RPT-LINE
043300  STRING "Schedule is not feasible" DELIMITED BY SIZE
043400      INTO RPT-LINE
043500  WRITE REPORT-LINE FROM RPT-LINE
043600 END-IF
043700
043800 MOVE W-CURRENT-WORKLOAD TO LINK-V-WORKLOAD-ID
043900 CALL "SCHVFY0M" USING LINK-VERIFY,
044000      TASK-WORK-TABLE,
044100      SCHED-ENTRY-TABLE,
044200      DIAG-LINE-TABLE
044300 PERFORM D300-RPT-DIAG
044400
044500 MOVE SPACES TO RPT-LINE
044600 WRITE REPORT-LINE FROM RPT-LINE
044700 .
044800 D000-99.
044900 EXIT.
045000******************************************************************
045100*Zeitleiste: eine Zeile je Task (Idle-Zeile entfaellt), ein
045200*Trennstrich "|" vor jeder 5. Zeiteinheit, Abschluss mit "|"
045300******************************************************************
045400 D100-RPT-CHART SECTION.
045500 D100-00.
045600 PERFORM D110-CHART-ROW
045700  VARYING TWK-IX FROM 1 BY 1 UNTIL TWK-IX > TWK-TASK-COUNT
045800 .
045900 D100-99.
046000 EXIT.
046100 D110-CHART-ROW.
046200 IF NOT TWK-IS-IDLE (TWK-IX)
046300  MOVE SPACES TO RPT-LINE
046400  MOVE TWK-NAME (TWK-IX) TO RPT-LINE (1:20)
046500  MOVE C4-NAMECOL TO C4-COL
046600  PERFORM D120-CHART-FILL
046700      VARYING C9-NOW FROM 0 BY 1
046800          UNTIL C9-NOW >= SCHED-HYPERPERIOD
046900          OR C4-COL > 126
047000  MOVE K-SEP-CHAR TO RPT-CHAR (C4-COL)
047100  WRITE REPORT-LINE FROM RPT-LINE
047200 END-IF
047300 .
047400 D120-CHART-FILL.
047500 DIVIDE C9-NOW BY 5 GIVING C9-DIVQ REMAINDER C9-DIVR
047600 IF C9-DIVR = ZERO
047700  MOVE K-SEP-CHAR TO RPT-CHAR (C4-COL)
047800  ADD 1 TO C4-COL
047900 END-IF
048000
048100 MOVE SPACE TO W-MARK-CHAR
048200 PERFORM D130-CHART-MARK
048300  VARYING SCHED-IX FROM 1 BY 1
048400      UNTIL SCHED-IX > SCHED-SLOT-COUNT
048500 MOVE W-MARK-CHAR TO RPT-CHAR (C4-COL)
048600 ADD 1 TO C4-COL
048700 .
048800 D130-CHART-MARK.
048900 IF SCHED-TASK-INDEX (SCHED-IX) = TWK-IX
049000  COMPUTE C9-END = SCHED-START (SCHED-IX) + SCHED-DURATION (SCHED-IX)
049100  IF C9-NOW >= SCHED-START (SCHED-IX) AND C9-NOW < C9-END
049200      MOVE K-TASK-CHAR TO W-MARK-CHAR
049300  END-IF
049400 END-IF
049500 .
049600******************************************************************
049700*Zeitachsen-Zeile: Marken 0, 5, 10, ... je 6 Zeichen breit,
049800*linksbuendig unter den Fuenfer-Bloecken der Zeitleiste
049900******************************************************************
050000 D200-RPT-AXIS SECTION.
050100 D200-00.
050200 MOVE SPACES TO RPT-LINE
050300 COMPUTE C4-LBLCNT = (SCHED-HYPERPERIOD + 4) / 5 + 1
050400 MOVE C4-NAMECOL TO C4-COL
050500 PERFORM D210-AXIS-STEP
050600  VARYING C4-I1 FROM 0 BY 1
050700      UNTIL C4-I1 >= C4-LBLCNT OR C4-COL > 126
050800 WRITE REPORT-LINE FROM RPT-LINE
050900 .
051000 D200-99.
051100 EXIT.
051200 D210-AXIS-STEP.
051300 COMPUTE C9-NOW = C4-I1 * 5
051400 MOVE C9-NOW TO WS-AXIS-EDIT
051500 MOVE 1 TO C4-I2
051600 PERFORM D220-SCAN-STEP
051700  UNTIL WS-AXIS-EDIT (C4-I2:1) NOT = SPACE OR C4-I2 > 6
051800 COMPUTE C4-LEN = 7 - C4-I2
051900 MOVE WS-AXIS-EDIT (C4-I2:C4-LEN) TO RPT-LINE (C4-COL:C4-LEN)
052000 ADD 6 TO C4-COL
052100 .
052200 D220-SCAN-STEP.
052300 ADD 1 TO C4-I2
052400 .
052500******************************************************************
052600*Verifikations-Diagnosezeilen aus SCHVFY0M ausdrucken
052700******************************************************************
052800 D300-RPT-DIAG SECTION.
052900 D300-00.
053000 IF DIAG-LINE-COUNT > ZERO
053100  PERFORM D310-DIAG-ROW
053200      VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > DIAG-LINE-COUNT
053300 END-IF
053400 .
053500 D300-99.
053600 EXIT.
053700 D310-DIAG-ROW.
053800 MOVE SPACES TO RPT-LINE
053900 MOVE DIAG-TEXT (C4-I1) TO RPT-LINE (1:100)
054000 WRITE REPORT-LINE FROM RPT-LINE
054100 .
054200******************************************************************
054300*U200-TIMESTAMP -- TAL-Zeitstempel fuer die Protokollzeile
054400******************************************************************
054500 U200-TIMESTAMP SECTION.
054600 U200-00.
054700 ENTER TAL "TIME" USING TAL-TIME
054800 MOVE CORR TAL-TIME TO TAL-TIME-D
054900 .
055000 U200-99.
055100 EXIT.
055200******************************************************************
055300*Z999-ERRLOG -- Dateifehler protokollieren und abbrechen
055400******************************************************************
055500 Z999-ERRLOG SECTION.
055600 Z999-00.
055700 PERFORM U200-TIMESTAMP
055800 DISPLAY "SCHDRV0O DATEIFEHLER STATUS ", FILE-STATUS,
055900      " WORKLOAD ", W-CURRENT-WORKLOAD
056000 SET PRG-ABBRUCH TO TRUE
056100 .
056200 Z999-99.
056300 EXIT.
