000100******************************************************************
000200*SCHTSKC  --  Task-Satz und Task-Arbeitstabelle
000300*           Copy-Modul fuer SCHDRV0O / SCHENG0M / SCHVFY0M
000400******************************************************************
000500*
000600*Letzte Aenderung :: 2007-04-02
000700*Letzte Version   :: A.00.04
000800*
000900*Aenderungen
001000*----------------------------------------------------------------
001100*Vers.  | Datum     | von | Kommentar
001200*-------|-----------|-----|----------------------------------
001300*A.00.00| 1991-02-11| hjk | Neuerstellung fuer SCHEDULER-Batch
001400*A.00.01| 1994-07-19| rws | TWK-IDLE-FLAG / TWK-CHOSEN-FLAG ergaenzt
001500*A.00.02| 1998-11-03| mku | Jahr-2000: TASK-PERIOD etc. bleiben
001600*       |           |     | 7-stellig, keine JJ-Felder betroffen
001700*A.00.03| 2007-03-12| dpl | Anf.TT-2007-119: TWK-ENTRY 50 -> 51 Plaetze,
001800*       |           |     | sonst lief die Tabelle bei genau 50 echten
001900*       |           |     | Tasks beim Anhaengen des Leerlauf-Tasks ueber
002000*A.00.04| 2007-04-02| dpl | Anf.TT-2007-131: TWK-SAVE-LAST-LAUNCH und
002100*       |           |     | TWK-CHOSEN-FLAG/TWK-IS-CHOICE wieder aus-
002200*       |           |     | getragen -- nie gelesen bzw. nie auf "Y"
002300*       |           |     | gesetzt, die Ruecksicherung laeuft laengst
002400*       |           |     | ueber SRCH-CHOSEN-SAVE/-TASK in SCHENG0M
002500*----------------------------------------------------------------
002600*
002700*Beschreibung
002800*------------
002900*TASK-RECORD  ist der Satzaufbau der TASKFIL (51 Byte, fest, LINE
003000*             SEQUENTIAL). Steuerschluessel TASK-WORKLOAD-ID.
003100*TASK-WORK-ENTRY ist eine Tabellenzeile der Arbeitstabelle, die
003200*             SCHDRV0O beim Einlesen pro Workload aufbaut und per
003300*             LINKAGE an SCHENG0M und SCHVFY0M durchreicht.
003400*
003500******************************************************************
003600*Satzaufbau TASKFIL  (genau 51 Byte -- Eingabeformat)
003700******************************************************************
003800 01          TASK-RECORD.
003900      05      TASK-WORKLOAD-ID        PIC 9(03).
004000      05      TASK-NAME               PIC X(20).
004100      05      TASK-PERIOD             PIC 9(07).
004200      05      TASK-DURATION           PIC 9(07).
004300      05      TASK-DELAY              PIC 9(07).
004400      05      TASK-DEADLINE           PIC 9(07).
004500*             Summe = 3+20+7+7+7+7 = 51 -- Satz ist randvoll,
004600*             daher KEIN Fuellfeld in TASK-RECORD selbst; die
004700*             Reserve liegt in TASK-WORK-ENTRY (s.u.).
004800*
004900******************************************************************
005000*Arbeitstabellen-Zeile (Workload-Tasks im Hauptspeicher)
005100******************************************************************
005200*MAX-WORKLOAD-TASKS begrenzt die echten Tasks beim Einlesen; die
005300*Tabelle selbst ist einen Platz groesser, weil C140-MAKE-IDLE in
005400*SCHENG0M danach noch den Leerlauf-Task anhaengt
005500 01          MAX-WORKLOAD-TASKS      PIC S9(04) COMP VALUE 50.
005600*
005700 01          TASK-WORK-TABLE.
005800      05      TWK-TASK-COUNT          PIC S9(04) COMP.
005900      05      TWK-ENTRY  OCCURS 51 TIMES
006000               INDEXED BY TWK-IX.
006100           10  TWK-NAME                PIC X(20).
006200           10  TWK-PERIOD              PIC 9(07).
006300           10  TWK-DURATION            PIC 9(07).
006400           10  TWK-DELAY               PIC 9(07).
006500           10  TWK-DEADLINE            PIC 9(07).
006600           10  TWK-LAST-LAUNCH         PIC S9(09) COMP.
006700           10  TWK-NEXT-DEADLINE       PIC S9(09) COMP.
006800           10  TWK-IDLE-FLAG           PIC X(01).
006900               88  TWK-IS-IDLE                   VALUE "Y".
007000               88  TWK-IS-REAL                   VALUE "N".
007100           10  FILLER                  PIC X(12).
