000100 ?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200 ?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300 ?SEARCH  =TALLIB
000400 ?SEARCH  =SCHLIB
000500 ?NOLMAP, SYMBOLS, INSPECT
000600 ?SAVE ALL
000700 ?SAVEABEND
000800 ?LINES 66
000900 ?CHECK 3
001000
001100 IDENTIFICATION DIVISION.
001200
001300 PROGRAM-ID.     SCHENG0M.
001400 AUTHOR.         H. KALLWEIT.
001500 INSTALLATION.   BETRIEBSRECHENZENTRUM - ANWENDUNGSENTWICKLUNG.
001600 DATE-WRITTEN.   11.02.1992.
001700 DATE-COMPILED.
001800 SECURITY.       NUR FUER INTERNEN GEBRAUCH - BATCHLAUF SCHEDULER.
001900
002000******************************************************************
002100*Letzte Aenderung :: 2007-04-23
002200*Letzte Version   :: A.00.07
002300*Kurzbeschreibung :: Schedulerkern fuer statischen zyklischen
002400*                    Executive (EDF-Rueckverfolgung je Workload)
002500******************************************************************
002600*
002700*Aenderungen
002800*----------------------------------------------------------------
002900*Vers.  | Datum     | von | Kommentar
003000*-------|-----------|-----|---------------------------------------
003100*A.00.00| 1992-02-11| hjk | Neuerstellung - Rueckverfolgung nach
003200*       |           |     | Vorbild SSFANO0M, Tabellensuche statt
003300*       |           |     | Rekursion (kein RECURSIVE PROGRAM hier)
003400*A.00.01| 1994-07-21| rws | Leerlauf-Task (Idle) ergaenzt, wenn
003500*       |           |     | kein Task bereit ist
003600*A.00.02| 1996-03-02| hjk | Auswahlliste jetzt EDF-sortiert vor der
003700*       |           |     | Rueckverfolgung (C310-SORT-CHOICES)
003800*A.00.03| 1998-11-12| mku | Jahr-2000: Zeitfelder bleiben S9(09)
003900*       |           |     | COMP, keine zweistelligen Jahresfelder
004000*       |           |     | im Schedulerkern betroffen
004100*A.00.04| 2003-05-06| dpl | MAX-SEARCH-DEPTH/MAX-SCHED-SLOTS an
004200*       |           |     | SCHSCHC A.00.01 angepasst (600 Slots)
004300*A.00.05| 2007-03-19| dpl | Anf.TT-2007-124: C230-BACKTRACK las
004400*       |           |     | SRCH-CHOSEN-TASK/-SAVE an der Stufe, die
004500*       |           |     | gerade verworfen wird, nicht an der Stufe,
004600*       |           |     | die den Task auswaehlte (SRCH-DEPTH - 1) --
004700*       |           |     | TWK-LAST-LAUNCH wurde bei jeder echten
004800*       |           |     | Rueckverfolgung falsch restauriert
004900*A.00.06| 2007-04-02| dpl | Anf.TT-2007-131: C120-GCD liefert ggT nach
005000*       |           |     | C9-B, nicht nach C9-GCD (Abbruchbedingung
005100*       |           |     | der Schleife!) -- C110-LCM multiplizierte
005200*       |           |     | stets mit dem bereits auf Null gelaufenen
005300*       |           |     | C9-GCD, kgV kam immer als 0 zurueck und die
005400*       |           |     | Hyperperiode brach bei jedem zweiten Task
005500*       |           |     | in sich zusammen; C300/C305-GETCHOICES
005600*       |           |     | zaehlte den Mindestwartewert nur mit, wenn
005700*       |           |     | der Task selbst wartepflichtig war (Regel
005800*       |           |     | verlangt ihn unbedingt je Task); GO TO fuer
005900*       |           |     | Fruehaustritte durchgaengig durch IF/ELSE
006000*       |           |     | ersetzt (Schleifenabbruch per Sprungmarke
006100*       |           |     | ist hier nirgends Hausbrauch)
006200*A.00.07| 2007-04-23| dpl | Anf.TT-2007-133: C305-GETCHOICES-STEP trug
006300*       |           |     | waehlbare Tasks ohne Pruefung gegen
006400*       |           |     | MAX-CHOICES-PER-LEVEL (20) in SRCH-CHOICE
006500*       |           |     | ein -- bei mehr als 20 gleichzeitig
006600*       |           |     | faelligen Tasks lief der Index ueber die
006700*       |           |     | Tabelle hinaus (vgl. Ueberlaufwache
006800*       |           |     | H100-BUILD-WORKLOAD in SCHDRV0O); jetzt
006900*       |           |     | Pruefung vor dem Eintrag, Ueberschuss nur
007000*       |           |     | noch per DISPLAY gemeldet, Mindestwartewert
007100*       |           |     | C9-B wird fuer die restlichen Tasks der
007200*       |           |     | Stufe unveraendert weiter mitgefuehrt
007300*----------------------------------------------------------------
007400*
007500*Programmbeschreibung
007600*--------------------
007700*Wird von SCHDRV0O je Workload aufgerufen. Berechnet aus der
007800*Task-Arbeitstabelle (COPY SCHTSKC) die Hyperperiode (kgV aller
007900*Perioden), haengt den Leerlauf-Task an und sucht im Tiefendurch-
008000*lauf (ohne Programm-Rekursion, ueber die Tabelle SRCH-STACK) einen
008100*Ablaufplan nach dem Verfahren "kuerzeste Frist zuerst" (EDF). Das
008200*Ergebnis liegt in SCHED-ENTRY-TABLE (COPY SCHSCHC); ist kein
008300*Ablaufplan moeglich, liefert SCHED-FEASIBLE-FLAG = "N" zurueck.
008400
008500******************************************************************
008600*Ende Programmkopf
008700******************************************************************
008800
008900 ENVIRONMENT DIVISION.
009000 CONFIGURATION SECTION.
009100 SPECIAL-NAMES.
009200 SWITCH-15 IS ANZEIGE-VERSION
009300  ON STATUS IS SHOW-VERSION
009400 CLASS NUMCHAR IS "0123456789".
009500
009600 INPUT-OUTPUT SECTION.
009700 FILE-CONTROL.
009800
009900 DATA DIVISION.
010000 FILE SECTION.
010100
010200 WORKING-STORAGE SECTION.
010300******************************************************************
010400*Comp-Felder: Praefix Cn mit n = Anzahl Digits
010500******************************************************************
010600 01          COMP-FELDER.
010700      05      C4-ANZ              PIC S9(04) COMP.
010800      05      C4-I1               PIC S9(04) COMP.
010900      05      C4-I2               PIC S9(04) COMP.
011000      05      C4-LEN              PIC S9(04) COMP.
011100
011200      05      C4-X.
011300           10                          PIC X VALUE LOW-VALUE.
011400           10  C4-X2                   PIC X.
011500      05      C4-NUM REDEFINES C4-X
011600              PIC S9(04) COMP.
011700
011800      05      C9-A                PIC S9(09) COMP.
011900      05      C9-B                PIC S9(09) COMP.
012000      05      C9-REST             PIC S9(09) COMP.
012100      05      C9-GCD              PIC S9(09) COMP.
012200      05      C9-LCM-A            PIC S9(09) COMP.
012300      05      C9-LCM-B            PIC S9(09) COMP.
012400      05      C9-NOW              PIC S9(09) COMP.
012500*
012600******************************************************************
012700*Display-Felder: Praefix D
012800******************************************************************
012900 01          DISPLAY-FELDER.
013000      05      D-NUM9              PIC  9(09).
013100      05      FILLER              PIC X(04).
013200*
013300******************************************************************
013400*Felder mit konstantem Inhalt: Praefix K
013500******************************************************************
013600 01          KONSTANTE-FELDER.
013700      05      K-MODUL             PIC X(08)       VALUE "SCHENG0M".
013800      05      K-IDLE-NAME         PIC X(20)       VALUE "IDLE".
013900      05      K-SENTINEL          PIC 9(09)       VALUE 999999999.
014000*
014100******************************************************************
014200*Conditional-Felder
014300******************************************************************
014400 01          SCHALTER.
014500      05      PRG-STATUS          PIC 9           VALUE ZERO.
014600          88  PRG-OK                          VALUE ZERO.
014700          88  PRG-ABBRUCH                     VALUE 1.
014800      05      SEARCH-DONE-FLAG    PIC X(01)       VALUE "N".
014900          88  SEARCH-IS-DONE                  VALUE "Y".
015000*
015100******************************************************************
015200*Arbeitsfelder fuer Tiefendurchlauf (Rueckverfolgung)
015300*-- keine Programm-Rekursion; jede Suchstufe belegt einen
015400*Tabellenplatz in SRCH-STACK -- vgl. SCHTSKC-Hinweis zu
015500*TASK-WORK-TABLE: Tabellen und Indizes statt Objektverweisen
015600******************************************************************
015700 01          MAX-SEARCH-DEPTH        PIC S9(04) COMP VALUE 600.
015800 01          MAX-CHOICES-PER-LEVEL   PIC S9(04) COMP VALUE 20.
015900
016000 01          SRCH-STACK.
016100      05      SRCH-DEPTH              PIC S9(04) COMP.
016200*             Redefinierte Kurzsicht auf SRCH-DEPTH -- dient
016300*             C210 zur schnellen Leerstand-Pruefung (Stack = 0)
016400*             in einem Schritt, ohne den COMP-Vergleich erneut
016500*             aufzusetzen
016600      05      SRCH-DEPTH-X REDEFINES SRCH-DEPTH
016700               PIC X(02).
016800      05      SRCH-LEVEL  OCCURS 600 TIMES
016900              INDEXED BY SRCH-IX.
017000          10  SRCH-NOW                PIC S9(09) COMP.
017100          10  SRCH-CHOICE-COUNT       PIC S9(04) COMP.
017200          10  SRCH-CHOICE-TRIED       PIC S9(04) COMP.
017300          10  SRCH-CHOSEN-TASK        PIC 9(04).
017400          10  SRCH-CHOSEN-SAVE        PIC S9(09) COMP.
017500          10  SRCH-CHOICE  OCCURS 20 TIMES
017600                  INDEXED BY SRCH-CX.
017700              15  SRCH-C-TASK-IX       PIC 9(04).
017800              15  SRCH-C-DURATION      PIC 9(07).
017900              15  SRCH-C-DEADLINE      PIC S9(09) COMP.
018000          10  FILLER                  PIC X(08).
018100*
018200******************************************************************
018300*Redefinierte Kurzsicht: Stunden/Minuten-Aufteilung des
018400*TAL-Zeitstempels fuer die Protokollzeile in Z999-ERRLOG
018500******************************************************************
018600 01          TAL-TIME.
018700      05      TAL-JHJJMMTT.
018800           10  TAL-JHJJ               PIC S9(04) COMP.
018900           10  TAL-MM                 PIC S9(04) COMP.
019000           10  TAL-TT                 PIC S9(04) COMP.
019100      05      TAL-HHMI.
019200           10  TAL-HH                 PIC S9(04) COMP.
019300           10  TAL-MI                 PIC S9(04) COMP.
019400      05      TAL-SS                  PIC S9(04) COMP.
019500      05      TAL-HS                  PIC S9(04) COMP.
019600      05      TAL-MS                  PIC S9(04) COMP.
019700
019800 01          TAL-TIME-D.
019900      05      TAL-JHJJMMTT-D.
020000           10  TAL-JHJJ-D              PIC  9(04).
020100           10  TAL-MM-D                PIC  9(02).
020200           10  TAL-TT-D                PIC  9(02).
020300      05      TAL-HHMI-D.
020400           10  TAL-HH-D                PIC  9(02).
020500           10  TAL-MI-D                PIC  9(02).
020600      05      FILLER                  PIC X(06).
020700 01          TAL-TIME-N REDEFINES TAL-TIME-D.
020800      05      TAL-TIME-N16            PIC  9(16).
020900      05      FILLER                  PIC X(06).
021000*
021100******************************************************************
021200*Tauschfeld fuer den Sortierschritt C320 -- gleicher Aufbau
021300******************************************************************
021400*wie eine SRCH-CHOICE-Zeile (Task-Index, Dauer, Frist)
021500 01          WS-CHOICE-SWAP.
021600      05      WS-SWAP-TASK-IX         PIC 9(04).
021700      05      WS-SWAP-DURATION        PIC 9(07).
021800      05      WS-SWAP-DEADLINE        PIC S9(09) COMP.
021900      05      FILLER                  PIC X(04).
022000*
022100******************************************************************
022200*LINKAGE SECTION -- Uebergabe aus SCHDRV0O: Steuersatz sowie
022300*die Task- und Schedule-Tabellen (Tabellen werden hier direkt
022400*bearbeitet, nicht kopiert, daher LINKAGE statt WORKING-STORAGE)
022500******************************************************************
022600 LINKAGE SECTION.
022700 01          LINK-REC.
022800      05      LINK-HDR.
022900           10  LINK-WORKLOAD-ID        PIC 9(03).
023000           10  LINK-RC                 PIC S9(04) COMP.
023100           10  FILLER                  PIC X(04).
023200*                 0    = OK, Ablaufplan steht
023300*                 100  = nicht schedulebar
023400*                 9999 = Programmabbruch
023500*
023600 COPY SCHTSKC OF "=SCHLIB".
023700 COPY SCHSCHC OF "=SCHLIB".
023800*
023900 PROCEDURE DIVISION USING LINK-REC, TASK-WORK-TABLE,
024000      SCHED-ENTRY-TABLE.
024100******************************************************************
024200*Steuerungs-Section
024300******************************************************************
024400 A100-STEUERUNG SECTION.
024500 A100-00.
024600*--> wenn SWITCH-15 gesetzt ist nur Versionszeile zeigen
024700 IF  SHOW-VERSION
024800  DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
024900  STOP RUN
025000 END-IF
025100
025200 PERFORM B000-VORLAUF
025300 PERFORM B100-VERARBEITUNG
025400 PERFORM B090-ENDE
025500 EXIT PROGRAM
025600 .
025700 A100-99.
025800 EXIT.
025900******************************************************************
026000*Vorlauf
026100******************************************************************
026200 B000-VORLAUF SECTION.
026300 B000-00.
026400 PERFORM C000-INIT
026500 .
026600 B000-99.
026700 EXIT.
026800******************************************************************
026900*Verarbeitung -- eine Workload je Aufruf
027000******************************************************************
027100 B100-VERARBEITUNG SECTION.
027200 B100-00.
027300 PERFORM C100-HYPERPERIOD
027400 PERFORM C200-SEARCH
027500
027600 IF SCHED-IS-FEASIBLE
027700  MOVE ZERO TO LINK-RC
027800 ELSE
027900  MOVE 100  TO LINK-RC
028000 END-IF
028100 .
028200 B100-99.
028300 EXIT.
028400******************************************************************
028500*Ende
028600******************************************************************
028700 B090-ENDE SECTION.
028800 B090-00.
028900 IF PRG-ABBRUCH
029000  DISPLAY "   >>> ABBRUCH !!! <<< aus >", K-MODUL, "<"
029100  MOVE 9999 TO LINK-RC
029200 END-IF
029300 .
029400 B090-99.
029500 EXIT.
029600******************************************************************
029700*Initialisierung der Tabellen und Einlesen der Tasks
029800******************************************************************
029900 C000-INIT SECTION.
030000 C000-00.
030100 INITIALIZE SCHALTER
030200      SCHED-ENTRY-TABLE
030300      SRCH-STACK
030400 MOVE ZERO TO SCHED-SLOT-COUNT
030500 SET SCHED-NOT-FEASIBLE TO TRUE
030600
030700 PERFORM C130-LOAD-TASKS
030800 PERFORM C140-MAKE-IDLE
030900 .
031000 C000-99.
031100 EXIT.
031200******************************************************************
031300*Hyperperiode = kgV aller Task-Perioden (ohne Idle)
031400******************************************************************
031500 C100-HYPERPERIOD SECTION.
031600 C100-00.
031700 MOVE TWK-PERIOD(1) TO C9-A
031800 PERFORM C105-HP-STEP
031900  VARYING TWK-IX FROM 2 BY 1 UNTIL TWK-IX > TWK-TASK-COUNT
032000 MOVE C9-A TO SCHED-HYPERPERIOD
032100 .
032200 C100-99.
032300 EXIT.
032400 C105-HP-STEP.
032500 IF NOT TWK-IS-IDLE (TWK-IX)
032600  MOVE C9-A           TO C9-B
032700  MOVE TWK-PERIOD (TWK-IX) TO C9-REST
032800  PERFORM C110-LCM
032900 END-IF
033000 .
033100******************************************************************
033200*C110-LCM -- kgV(C9-B, C9-REST) nach C9-A -- C9-LCM-A/-B
033300*sichern die beiden Werte, weil C120-GCD C9-B/C9-GCD fuer
033400*den Euklid-Schritt verbraucht und den ggT nach C9-B liefert
033500******************************************************************
033600 C110-LCM SECTION.
033700 C110-00.
033800 MOVE C9-B    TO C9-LCM-A
033900 MOVE C9-REST TO C9-LCM-B
034000 MOVE C9-REST TO C9-GCD
034100 PERFORM C120-GCD
034200 MULTIPLY C9-LCM-A BY C9-LCM-B GIVING C9-A
034300 DIVIDE   C9-A BY C9-B         GIVING C9-A
034400 .
034500 C110-99.
034600 EXIT.
034700******************************************************************
034800*C120-GCD -- ggT(C9-B, C9-GCD) nach C9-B, Euklid-Verfahren --
034900*die Schleife laeuft bis C9-GCD = ZERO, der ggT steht danach
035000*in C9-B (dem zuletzt von Null verschiedenen Divisor), nicht
035100*in C9-GCD selbst
035200******************************************************************
035300 C120-GCD SECTION.
035400 C120-00.
035500 PERFORM C125-GCD-STEP UNTIL C9-GCD = ZERO
035600 .
035700 C120-99.
035800 EXIT.
035900 C125-GCD-STEP.
036000 DIVIDE C9-B BY C9-GCD GIVING C9-A REMAINDER C9-REST
036100 MOVE C9-GCD  TO C9-B
036200 MOVE C9-REST TO C9-GCD
036300 .
036400******************************************************************
036500*Task-Arbeitstabelle vorbelegen (Konstruktor-Vorgaben)
036600******************************************************************
036700 C130-LOAD-TASKS SECTION.
036800 C130-00.
036900 SET TWK-IX TO 1
037000 PERFORM C135-LOAD-STEP
037100  VARYING TWK-IX FROM 1 BY 1 UNTIL TWK-IX > TWK-TASK-COUNT
037200 .
037300 C130-99.
037400 EXIT.
037500 C135-LOAD-STEP.
037600 IF TWK-DEADLINE (TWK-IX) = ZERO
037700  MOVE TWK-PERIOD (TWK-IX) TO TWK-DEADLINE (TWK-IX)
037800 END-IF
037900 COMPUTE TWK-LAST-LAUNCH (TWK-IX) =
038000      0 - TWK-PERIOD (TWK-IX)
038100 SET TWK-IS-REAL (TWK-IX) TO TRUE
038200 .
038300******************************************************************
038400*Leerlauf-Task (Idle) anhaengen -- Periode/Dauer = Restzeit,
038500******************************************************************
038600*Verzoegerung 0, Frist = K-SENTINEL (praktisch unerreichbar)
038700 C140-MAKE-IDLE SECTION.
038800 C140-00.
038900 ADD 1 TO TWK-TASK-COUNT
039000 SET TWK-IX TO TWK-TASK-COUNT
039100 MOVE K-IDLE-NAME        TO TWK-NAME      (TWK-IX)
039200 MOVE SCHED-HYPERPERIOD  TO TWK-PERIOD    (TWK-IX)
039300 MOVE SCHED-HYPERPERIOD  TO TWK-DURATION  (TWK-IX)
039400 MOVE ZERO               TO TWK-DELAY     (TWK-IX)
039500 MOVE K-SENTINEL         TO TWK-DEADLINE  (TWK-IX)
039600 MOVE ZERO               TO TWK-LAST-LAUNCH (TWK-IX)
039700 SET TWK-IS-IDLE (TWK-IX)   TO TRUE
039800 .
039900 C140-99.
040000 EXIT.
040100******************************************************************
040200*nextDeadline(TWK-IX) nach C9-NOW, Ergebnis in TWK-NEXT-DEADLINE
040300******************************************************************
040400 C150-NEXT-DEADLINE SECTION.
040500 C150-00.
040600 IF TWK-IS-IDLE (TWK-IX)
040700  MOVE K-SENTINEL TO TWK-NEXT-DEADLINE (TWK-IX)
040800 ELSE
040900  COMPUTE TWK-NEXT-DEADLINE (TWK-IX) =
041000      ((TWK-LAST-LAUNCH (TWK-IX) + TWK-PERIOD (TWK-IX))
041100      / TWK-PERIOD (TWK-IX)) * TWK-PERIOD (TWK-IX)
041200      + TWK-DEADLINE (TWK-IX)
041300 END-IF
041400 .
041500 C150-99.
041600 EXIT.
041700******************************************************************
041800*mustWait(TWK-IX, C9-NOW), Wartezeit nach C9-REST
041900******************************************************************
042000 C160-MUST-WAIT SECTION.
042100 C160-00.
042200 COMPUTE C9-A = (C9-NOW / TWK-PERIOD (TWK-IX))
042300      * TWK-PERIOD (TWK-IX)
042400 ADD TWK-DELAY (TWK-IX) TO C9-A GIVING C9-B
042500 IF C9-B <= TWK-LAST-LAUNCH (TWK-IX)
042600  ADD TWK-PERIOD (TWK-IX) TO C9-B
042700 END-IF
042800 COMPUTE C9-REST = C9-B - C9-NOW
042900 IF C9-REST < ZERO
043000  MOVE ZERO TO C9-REST
043100 END-IF
043200 .
043300 C160-99.
043400 EXIT.
043500******************************************************************
043600*Tiefendurchlauf ohne Rekursion -- SRCH-STACK traegt den
043700*gesamten Suchzustand je Stufe: Tabellen und Indizes statt
043800*Ruecksprungadressen, vgl. SCHTSKC-Hinweis zu TASK-WORK-TABLE
043900******************************************************************
044000 C200-SEARCH SECTION.
044100 C200-00.
044200 SET SRCH-DEPTH TO 1
044300 SET SRCH-IX    TO 1
044400 MOVE ZERO TO SRCH-NOW (SRCH-IX)
044500 MOVE ZERO TO SRCH-CHOICE-COUNT (SRCH-IX)
044600 MOVE ZERO TO SRCH-CHOICE-TRIED (SRCH-IX)
044700
044800 PERFORM C210-SEARCH-STEP
044900  UNTIL SEARCH-IS-DONE
045000 .
045100 C200-99.
045200 EXIT.
045300 C210-SEARCH-STEP.
045400 SET SRCH-IX TO SRCH-DEPTH
045500 MOVE SRCH-NOW (SRCH-IX) TO C9-NOW
045600
045700 IF C9-NOW >= SCHED-HYPERPERIOD
045800  SET SCHED-IS-FEASIBLE TO TRUE
045900  SET SEARCH-IS-DONE    TO TRUE
046000 ELSE
046100  IF SRCH-CHOICE-COUNT (SRCH-IX) = ZERO
046200      AND SRCH-CHOICE-TRIED (SRCH-IX) = ZERO
046300      PERFORM C300-GETCHOICES
046400      PERFORM C310-SORT-CHOICES
046500  END-IF
046600
046700  IF SRCH-CHOICE-TRIED (SRCH-IX) < SRCH-CHOICE-COUNT (SRCH-IX)
046800      ADD 1 TO SRCH-CHOICE-TRIED (SRCH-IX)
046900      PERFORM C220-PUSH-CHOICE
047000  ELSE
047100      PERFORM C230-BACKTRACK
047200      IF SRCH-DEPTH = ZERO
047300          SET SCHED-NOT-FEASIBLE TO TRUE
047400          SET SEARCH-IS-DONE     TO TRUE
047500      END-IF
047600  END-IF
047700 END-IF
047800 .
047900******************************************************************
048000*Gewaehlten Task fuer die aktuelle Suchstufe ins Ergebnis
048100*eintragen und eine neue Stufe eroeffnen
048200******************************************************************
048300 C220-PUSH-CHOICE SECTION.
048400 C220-00.
048500 SET SRCH-CX TO SRCH-CHOICE-TRIED (SRCH-IX)
048600 MOVE SRCH-C-TASK-IX (SRCH-IX, SRCH-CX) TO SRCH-CHOSEN-TASK (SRCH-IX)
048700
048800 ADD 1 TO SCHED-SLOT-COUNT
048900 SET SCHED-IX TO SCHED-SLOT-COUNT
049000 MOVE SRCH-C-TASK-IX (SRCH-IX, SRCH-CX) TO SCHED-TASK-INDEX (SCHED-IX)
049100 MOVE SRCH-NOW       (SRCH-IX)          TO SCHED-START      (SCHED-IX)
049200 MOVE SRCH-C-DURATION (SRCH-IX, SRCH-CX) TO SCHED-DURATION (SCHED-IX)
049300
049400 SET TWK-IX TO SRCH-C-TASK-IX (SRCH-IX, SRCH-CX)
049500 MOVE TWK-LAST-LAUNCH (TWK-IX) TO SRCH-CHOSEN-SAVE (SRCH-IX)
049600 IF NOT TWK-IS-IDLE (TWK-IX)
049700  MOVE SRCH-NOW (SRCH-IX) TO TWK-LAST-LAUNCH (TWK-IX)
049800 END-IF
049900
050000 ADD 1 TO SRCH-DEPTH
050100 SET SRCH-IX TO SRCH-DEPTH
050200 COMPUTE SRCH-NOW (SRCH-IX) =
050300      SRCH-NOW (SRCH-IX - 1) + SRCH-C-DURATION (SRCH-IX - 1, SRCH-CX)
050400 MOVE ZERO TO SRCH-CHOICE-COUNT (SRCH-IX)
050500 MOVE ZERO TO SRCH-CHOICE-TRIED (SRCH-IX)
050600 .
050700 C220-99.
050800 EXIT.
050900******************************************************************
051000*Letzte Stufe verwerfen: Schedule-Eintrag zuruecknehmen,
051100*TWK-LAST-LAUNCH restaurieren, eine Stufe zurueck -- der Task/
051200*Sicherungswert steht an der Stufe, die ihn auswaehlte, also
051300*SRCH-DEPTH - 1, nicht an der hier erschoepften Stufe SRCH-IX
051400******************************************************************
051500 C230-BACKTRACK SECTION.
051600 C230-00.
051700 IF SRCH-DEPTH > 1
051800  SUBTRACT 1 FROM SCHED-SLOT-COUNT
051900  SET TWK-IX TO SRCH-CHOSEN-TASK (SRCH-IX - 1)
052000  MOVE SRCH-CHOSEN-SAVE (SRCH-IX - 1) TO TWK-LAST-LAUNCH (TWK-IX)
052100 END-IF
052200 SUBTRACT 1 FROM SRCH-DEPTH
052300 .
052400 C230-99.
052500 EXIT.
052600******************************************************************
052700*getChoices(C9-NOW) -- waehlbare Tasks der aktuellen Stufe;
052800*kein Task bereit => ein einziger Idle-Eintrag der Laenge
052900*des kuerzesten Wartewerts
053000******************************************************************
053100 C300-GETCHOICES SECTION.
053200 C300-00.
053300 MOVE ZERO TO SRCH-CHOICE-COUNT (SRCH-IX)
053400 MOVE K-SENTINEL TO C9-B
053500
053600 PERFORM C305-GETCHOICES-STEP
053700  VARYING TWK-IX FROM 1 BY 1 UNTIL TWK-IX > TWK-TASK-COUNT
053800
053900 IF SRCH-CHOICE-COUNT (SRCH-IX) = ZERO
054000  AND C9-B > ZERO
054100  ADD 1 TO SRCH-CHOICE-COUNT (SRCH-IX)
054200  SET SRCH-CX TO 1
054300*             letzter Eintrag der Arbeitstabelle ist stets der
054400*             von C140-MAKE-IDLE angehaengte Leerlauf-Task
054500  MOVE TWK-TASK-COUNT TO SRCH-C-TASK-IX (SRCH-IX, 1)
054600  IF C9-B > SCHED-HYPERPERIOD
054700      MOVE SCHED-HYPERPERIOD TO C9-B
054800  END-IF
054900  MOVE C9-B TO SRCH-C-DURATION (SRCH-IX, 1)
055000  MOVE K-SENTINEL TO SRCH-C-DEADLINE (SRCH-IX, 1)
055100 END-IF
055200 .
055300 C300-99.
055400 EXIT.
055500******************************************************************
055600*Mindestwartewert (C9-B) wird unbedingt aus mustWait gezogen,
055700*gleich ob der Task anschliessend an der Frist scheitert --
055800*SRCH-CHOICE OCCURS nur MAX-CHOICES-PER-LEVEL (20) Mal, deshalb
055900*erst eintragen, wenn noch Platz ist (Anf.TT-2007-133)
056000******************************************************************
056100 C305-GETCHOICES-STEP.
056200 IF NOT TWK-IS-IDLE (TWK-IX)
056300  PERFORM C160-MUST-WAIT
056400  IF C9-REST < C9-B
056500      MOVE C9-REST TO C9-B
056600  END-IF
056700
056800  IF C9-REST = ZERO
056900      PERFORM C150-NEXT-DEADLINE
057000      IF C9-NOW + TWK-DURATION (TWK-IX) NOT > TWK-NEXT-DEADLINE (TWK-IX)
057100          IF SRCH-CHOICE-COUNT (SRCH-IX) < MAX-CHOICES-PER-LEVEL
057200              ADD 1 TO SRCH-CHOICE-COUNT (SRCH-IX)
057300              SET SRCH-CX TO SRCH-CHOICE-COUNT (SRCH-IX)
057400              MOVE TWK-IX                     TO SRCH-C-TASK-IX (SRCH-IX, SRCH-CX)
057500              MOVE TWK-DURATION (TWK-IX)      TO SRCH-C-DURATION (SRCH-IX, SRCH-CX)
057600              MOVE TWK-NEXT-DEADLINE (TWK-IX) TO SRCH-C-DEADLINE (SRCH-IX, SRCH-CX)
057700          ELSE
057800              DISPLAY "ZU VIELE WAEHLBARE TASKS AN STUFE ", SRCH-IX
057900          END-IF
058000      END-IF
058100  END-IF
058200 END-IF
058300 .
058400******************************************************************
058500*Auswahlliste nach Frist sortieren (kuerzeste Frist zuerst) --
058600*einfaches Einfuegeverfahren, die Liste ist stets sehr kurz
058700******************************************************************
058800 C310-SORT-CHOICES SECTION.
058900 C310-00.
059000 IF SRCH-CHOICE-COUNT (SRCH-IX) > 1
059100  PERFORM C315-SORT-STEP
059200      VARYING C4-I1 FROM 2 BY 1 UNTIL C4-I1 > SRCH-CHOICE-COUNT (SRCH-IX)
059300 END-IF
059400 .
059500 C310-99.
059600 EXIT.
059700 C315-SORT-STEP.
059800 MOVE C4-I1 TO C4-I2
059900 PERFORM C320-SORT-SHIFT
060000  UNTIL C4-I2 < 2
060100 .
060200 C320-SORT-SHIFT.
060300 IF SRCH-C-DEADLINE (SRCH-IX, C4-I2) >=
060400  SRCH-C-DEADLINE (SRCH-IX, C4-I2 - 1)
060500  MOVE 1 TO C4-I2
060600 ELSE
060700  MOVE SRCH-CHOICE (SRCH-IX, C4-I2)     TO WS-CHOICE-SWAP
060800  MOVE SRCH-CHOICE (SRCH-IX, C4-I2 - 1) TO SRCH-CHOICE (SRCH-IX, C4-I2)
060900  MOVE WS-CHOICE-SWAP                   TO SRCH-CHOICE (SRCH-IX, C4-I2 - 1)
061000  SUBTRACT 1 FROM C4-I2
061100 END-IF
061200 .
061300******************************************************************
061400*U200-TIMESTAMP -- TAL-Zeitstempel fuer Fehlermeldungen
061500******************************************************************
061600 U200-TIMESTAMP SECTION.
061700 U200-00.
061800 ENTER TAL "TIME" USING TAL-TIME
061900 .
062000 U200-99.
062100 EXIT.
062200******************************************************************
062300*Z999-ERRLOG -- Protokollzeile bei Programmabbruch
062400******************************************************************
062500 Z999-ERRLOG SECTION.
062600 Z999-00.
062700 PERFORM U200-TIMESTAMP
062800 DISPLAY "SCHENG0M ABBRUCH WORKLOAD ", LINK-WORKLOAD-ID
062900 SET PRG-ABBRUCH TO TRUE
063000 .
063100 Z999-99.
063200 EXIT.
